000100*****************************************************************
000110*                                                               *
000120*   ACTVEXP  --  ACTIVIST EXPORT RECORD LAYOUT                  *
000130*                                                               *
000140*   ONE RECORD PER PERSON EXTRACTED FROM THE ACTION NETWORK     *
000150*   ACTIVIST DATABASE FOR THE NIGHTLY RECONCILIATION RUN.       *
000160*   FIXED LENGTH 300 BYTES, NO KEY -- THE FILE IS READ          *
000170*   SEQUENTIALLY ROW BY ROW, ROW 1 BEING THE FIRST DATA ROW.    *
000180*                                                               *
000190*****************************************************************
000200*  MAINTENANCE LOG                                              *
000210*  --------------------------------------------------------     *
000220*  DATE      BY   TICKET     DESCRIPTION                        *
000230*  03/14/89  RJT  CR-0142    ORIGINAL LAYOUT - LOAD FROM         *
000240*                            NIGHTLY ACTIVIST EXTRACT TAPE.      *
000250*  11/02/91  RJT  CR-0233    WIDENED AE-TAGS FROM 120 TO 200     *
000260*                            BYTES - ORGANIZING COMMITTEE ADDED  *
000270*                            MULTI-ISSUE TAGGING.                *
000280*  06/30/98  DLW  CR-0401    Y2K REVIEW - NO DATE FIELDS ON      *
000290*                            THIS RECORD, NO CHANGE REQUIRED.    *
000300*  09/09/03  MHK  CR-0558    DOCUMENTED AE-UUID AS THE ACTION    *
000310*                            NETWORK EXTERNAL IDENTIFIER FOR USE *
000320*                            BY THE SYNC/VERIFY JOB.             *
000330*****************************************************************
000340 01  AE-EXPORT-RECORD.
000350*
000360*    AE-EMAIL IS THE ONLY KEY THE EXPORT CARRIES.  IT IS USED
000370*    TO LOOK THE PERSON UP ON THE CONTACT MASTER.  REQUIRED ON
000380*    EVERY ROW -- A BLANK EMAIL IS A DATA ERROR TO THE SYNC JOB.
000390*
000400     05  AE-EMAIL                    PIC X(50).
000410*
000420*    AE-UUID IS THE ACTION NETWORK EXTERNAL SYSTEM IDENTIFIER
000430*    (A UUID STRING).  MAY BE SPACES WHEN THE EXTRACT DID NOT
000440*    CARRY THE UUID COLUMN FOR THIS RUN.
000450*
000460     05  AE-UUID                     PIC X(36).
000470*
000480*    AE-TAGS HOLDS THE PERSON'S ACTIVIST TAG NAMES, SEPARATED
000490*    BY THE TWO BYTE DELIMITER COMMA-SPACE.  TRAILING SPACES
000500*    END THE LIST.  MAY BE ALL SPACES.
000510*
000520     05  AE-TAGS                     PIC X(200).
000530*
000540*    RESERVED FOR FUTURE EXTRACT COLUMNS.
000550*
000560     05  AE-FILLER                   PIC X(14).
