000100*****************************************************************
000110*                                                               *
000120*   CNTCTMS  --  CONTACT MASTER RECORD LAYOUT                   *
000130*                                                               *
000140*   ONE RECORD PER PERSON IN THE ORGANIZATION'S CRM CONTACT     *
000150*   STORE.  FIXED LENGTH 400 BYTES, ORGANIZED AND MAINTAINED    *
000160*   IN ASCENDING SEQUENCE BY CM-EMAIL, ACCESSED KEYED BY        *
000170*   CM-EMAIL FROM BOTH THE SYNC/VERIFY JOB AND THE PERSON       *
000180*   DETAIL REPORT.                                              *
000190*                                                               *
000200*   EACH PERSON CARRIES LISTS OF EMAILS, PHONES AND ADDRESSES   *
000210*   UPSTREAM IN THE CRM, EACH WITH A PREFERRED FLAG.  THIS      *
000220*   MASTER CARRIES ONLY THE ALREADY-SELECTED PREFERRED VALUE    *
000230*   OF EACH KIND -- SPACES HERE MEANS THE PERSON HAS NONE OF    *
000240*   THAT KIND FLAGGED PREFERRED.                                *
000250*                                                               *
000260*****************************************************************
000270*  MAINTENANCE LOG                                              *
000280*  --------------------------------------------------------     *
000290*  DATE      BY   TICKET     DESCRIPTION                        *
000300*  08/22/87  RJT  CR-0098    ORIGINAL LAYOUT - REPLACES CARD    *
000310*                            FILE MAINTAINED BY MEMBERSHIP DESK.*
000320*  04/11/90  RJT  CR-0177    ADDED CM-PRONOUNS AT REQUEST OF    *
000330*                            OUTREACH COMMITTEE.                *
000340*  02/18/94  KPN  CR-0296    ADDED CM-EXTERNAL-TYPE/-ID PAIR    *
000350*                            SO THE MASTER CAN CARRY A LINK TO  *
000360*                            AN OUTSIDE ORGANIZING SYSTEM.      *
000370*  06/30/98  DLW  CR-0401    Y2K REVIEW - NO 2-DIGIT YEAR       *
000380*                            FIELDS ON THIS RECORD, NO CHANGE   *
000390*                            REQUIRED.                          *
000400*  01/07/00  DLW  CR-0413    CM-ACTIVIST-CODES TABLE ADDED - 4  *
000410*                            OCCURRENCES, MATCHES MAX CODES     *
000420*                            PER PERSON IN THE UPSTREAM SYSTEM. *
000430*  09/09/03  MHK  CR-0558    DOCUMENTED CM-EXTERNAL-TYPE VALUE  *
000440*                            OF 'ActionNetworkID' AS THE ONE    *
000450*                            CHECKED BY THE SYNC/VERIFY JOB.    *
000460*****************************************************************
000470 01  CM-MASTER-RECORD.
000480*
000490*    CM-EMAIL IS THE RECORD KEY.  PREFERRED EMAIL ADDRESS OF
000500*    THE PERSON -- EVERY PERSON ON THIS FILE HAS ONE.
000510*
000520     05  CM-EMAIL                    PIC X(50).
000530*
000540*    CM-VAN-ID IS THE INTERNAL PERSON IDENTIFIER ASSIGNED BY
000550*    THE ORGANIZING DATABASE.  CARRIED FOR CROSS REFERENCE
000560*    ONLY -- NOT USED BY ANY PARAGRAPH IN THIS SUITE TODAY.
000570*
000580     05  CM-VAN-ID                   PIC 9(09).
000590*
000600*    NAME BLOCK.
000610*
000620     05  CM-NAME-BLOCK.
000630         10  CM-FIRST-NAME            PIC X(20).
000640         10  CM-LAST-NAME             PIC X(25).
000650*
000660*    CM-PRONOUNS - E.G. 'SHE/HER', 'THEY/THEM'.  SPACES IF
000670*    THE PERSON HAS NOT SUPPLIED ONE.
000680*
000690     05  CM-PRONOUNS                 PIC X(15).
000700*
000710*    PREFERRED PHONE.  SPACES IF NONE IS FLAGGED PREFERRED.
000720*
000730     05  CM-PHONE                    PIC X(15).
000740*
000750*    PREFERRED ADDRESS BLOCK.  SPACES THROUGHOUT IF NONE IS
000760*    FLAGGED PREFERRED.
000770*
000780     05  CM-ADDRESS-BLOCK.
000790         10  CM-ADDR-LINE1            PIC X(30).
000800         10  CM-ADDR-LINE2            PIC X(30).
000810         10  CM-CITY                  PIC X(25).
000820         10  CM-STATE                 PIC X(02).
000830*
000840*    EXTERNAL SYSTEM CROSS-REFERENCE.  CM-EXTERNAL-TYPE NAMES
000850*    THE OUTSIDE SYSTEM THE ID BELONGS TO -- ONLY THE VALUE
000860*    'ActionNetworkID' IS EVER CHECKED BY THIS SUITE.  OTHER
000870*    TYPES ARE CARRIED BUT IGNORED.
000880*
000890     05  CM-EXTERNAL-TYPE            PIC X(20).
000900     05  CM-EXTERNAL-ID              PIC X(36).
000910*
000920*    ACTIVIST CODE TABLE - UP TO 4 CODE NAMES PER PERSON.
000930*    SPACES IN AN OCCURRENCE MEANS THE SLOT IS UNUSED.
000940*
000950     05  CM-ACTIVIST-CODES-TBL.
000960         10  CM-ACTIVIST-CODE        PIC X(30) OCCURS 4 TIMES
000970                                      INDEXED BY CM-CODE-IDX.
000980*
000990*    ALTERNATE FLAT VIEW OF THE CODE TABLE, USED BY THE DUMP
001000*    AND DEBUGGING DISPLAYS WHEN A PROGRAMMER NEEDS TO SEE
001010*    THE WHOLE 120-BYTE GROUP AT ONCE RATHER THAN SLOT BY SLOT.
001020*
001030     05  CM-ACTIVIST-CODES-ALT REDEFINES CM-ACTIVIST-CODES-TBL
001040                                      PIC X(120).
001050*
001060*    RESERVED FOR FUTURE USE.
001070*
001080     05  CM-FILLER                   PIC X(03).
