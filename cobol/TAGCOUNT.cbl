000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    TAGCOUNT.
000120 AUTHOR.        R J TANNENBAUM.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  08/14/89.
000150 DATE-COMPILED. 08/14/89.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*   TAGCOUNT  --  ACTIVIST TAG FREQUENCY REPORT                 *
000200*                                                               *
000210*   READS THE NIGHTLY ACTIVIST EXPORT FILE, SPLITS EACH         *
000220*   RECORD'S TAG LIST ON THE COMMA-SPACE DELIMITER, AND         *
000230*   PRODUCES A REPORT OF DISTINCT TAG NAMES SORTED BY           *
000240*   DESCENDING FREQUENCY.  RUN NIGHTLY AHEAD OF THE SYNC/       *
000250*   VERIFY STEP SO THE ORGANIZING DESK CAN SEE WHICH TAGS ARE   *
000260*   BEING APPLIED BEFORE THE MASTER IS RECONCILED.              *
000270*                                                               *
000280*****************************************************************
000290*  MAINTENANCE LOG                                              *
000300*  --------------------------------------------------------     *
000310*  DATE      BY   TICKET     DESCRIPTION                        *
000320*  08/14/89  RJT  CR-0140    ORIGINAL PROGRAM.                  *
000330*  02/09/91  RJT  CR-0220    RAISED TAG TABLE FROM 200 TO 500   *
000340*                            ENTRIES - CANVASS DRIVE GENERATED  *
000350*                            MORE DISTINCT TAGS THAN THE TABLE  *
000360*                            COULD HOLD.                        *
000370*  06/30/98  DLW  CR-0401    Y2K REVIEW - WS-RUN-DATE IS USED   *
000380*                            FOR DISPLAY ONLY, NO 2-DIGIT YEAR  *
000390*                            ARITHMETIC PERFORMED.  NO CHANGE   *
000400*                            REQUIRED.                          *
000410*  09/09/03  MHK  CR-0557    REWROTE 200-SPLIT-TAG-LIST TO STOP *
000420*                            THE SCAN AT THE LAST NON-BLANK     *
000430*                            BYTE INSTEAD OF COLUMN 200 - A     *
000440*                            TRAILING COMMA-SPACE IN THE FIELD  *
000450*                            WAS COUNTING A PHANTOM BLANK TAG.  *
000460*  04/02/07  PQS  CR-0612    ADDED OVERFLOW COUNTER AND END OF  *
000470*                            JOB MESSAGE WHEN THE TAG TABLE     *
000480*                            FILLS - PREVIOUSLY THE JOB JUST    *
000490*                            SILENTLY STOPPED COUNTING NEW      *
000500*                            TAGS.                              *
000501*  02/11/13  GFR  CR-0673    DROPPED THE UPSI-0 TEST-RUN SWITCH *
000502*                            AND ITS FIELD - NEVER WIRED TO ANY *
000503*                            PROCESSING, DEAD SINCE CR-0140.    *
000504*                            THIS SHOP DOES NOT USE UPSI FOR    *
000505*                            JOB OPTIONS.                       *
000510*****************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ACTIVIST-EXPORT-FILE
000640            ASSIGN TO ACTVEXP
000650            ACCESS MODE IS SEQUENTIAL
000660            FILE STATUS IS WS-EXPORT-STATUS.
000670
000680     SELECT TAG-REPORT-FILE
000690            ASSIGN TO TAGRPT
000700            ACCESS MODE IS SEQUENTIAL
000710            FILE STATUS IS WS-REPORT-STATUS.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  ACTIVIST-EXPORT-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS AE-EXPORT-RECORD.
000800 COPY ACTVEXP.
000810
000820 FD  TAG-REPORT-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD.
000850 01  TAG-RPT-RECORD                 PIC X(132).
000860 01  TAG-RPT-HDR-LINE REDEFINES TAG-RPT-RECORD.
000870     05  TAG-RPT-HDR-TEXT           PIC X(14).
000880     05  FILLER                     PIC X(118).
000890
000900 WORKING-STORAGE SECTION.
000910
000920*****************************************************************
000930*    RUN DATE / TIME                                            *
000940*****************************************************************
000950 01  WS-RUN-DATE-TIME.
000960     05  WS-RUN-DATE.
000970         10  WS-RUN-YY              PIC 9(2).
000980         10  WS-RUN-MM              PIC 9(2).
000990         10  WS-RUN-DD              PIC 9(2).
001000     05  WS-RUN-TIME.
001010         10  WS-RUN-HH              PIC 9(2).
001020         10  WS-RUN-MIN             PIC 9(2).
001030         10  WS-RUN-SEC             PIC 9(2).
001040         10  WS-RUN-HSEC            PIC 9(2).
001050 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-TIME
001060                                    PIC 9(14).
001070
001080*****************************************************************
001090*    FILE STATUS CODES - 77-LEVEL PER SHOP CONVENTION.           *
001100*****************************************************************
001101 77  WS-EXPORT-STATUS               PIC X(02) VALUE SPACES.
001102     88  EXPORT-OK                  VALUE '00'.
001103     88  EXPORT-EOF                 VALUE '10'.
001104 77  WS-REPORT-STATUS               PIC X(02) VALUE SPACES.
001105     88  REPORT-OK                  VALUE '00'.
001106
001180 01  WS-SWITCHES.
001190     05  WS-EXPORT-EOF-SW           PIC X(01) VALUE 'N'.
001200         88  EXPORT-EOF-REACHED     VALUE 'Y'.
001210     05  WS-OVERFLOW-SW             PIC X(01) VALUE 'N'.
001220         88  TAG-TABLE-FULL         VALUE 'Y'.
001230     05  WS-ZERO-SW                 PIC X(01) VALUE 'Y'.
001240         88  ZERO-SUPPRESSING       VALUE 'Y'.
001260
001270*****************************************************************
001280*    COUNTERS - JOB TOTALS ARE COMP-3 PER THIS SHOP'S OWN        *
001281*    CONVENTION FOR END-OF-JOB ACCUMULATORS.                    *
001290*****************************************************************
001300 01  WS-COUNTERS.
001310     05  WS-TOTAL-RECORDS           PIC S9(9) COMP-3 VALUE +0.
001320     05  WS-DISTINCT-TAG-COUNT      PIC S9(3) COMP-3 VALUE +0.
001330     05  WS-OVERFLOW-COUNT          PIC S9(7) COMP-3 VALUE +0.
001340
001350*****************************************************************
001360*    TAG ACCUMULATION TABLE - 500 DISTINCT TAGS PER RUN          *
001370*    (SEE 210-ACCUMULATE-TAG-COUNT - AN UNUSED SLOT IS A SLOT    *
001380*    STILL HOLDING SPACES.)                                     *
001390*****************************************************************
001400 01  WS-TAG-TABLE.
001410     05  TAG-TABLE-ENTRY OCCURS 500 TIMES
001420                         INDEXED BY TG-IDX.
001430         10  TG-NAME                PIC X(40) VALUE SPACES.
001440         10  TG-COUNT               PIC 9(7)  COMP VALUE 0.
001450
001460 01  WS-TAG-HOLD.
001470     05  WS-HOLD-NAME               PIC X(40).
001480     05  WS-HOLD-COUNT              PIC 9(7)  COMP.
001490
001500 01  WS-SORT-SUBS.
001510     05  TG-IDX1                    PIC 9(3)  COMP VALUE 0.
001520     05  TG-IDX2                    PIC 9(3)  COMP VALUE 0.
001530     05  WS-NAME-LEN                PIC 9(2)  COMP VALUE 0.
001540
001550*****************************************************************
001560*    TAG LIST SCAN WORK AREA - SUBSCRIPTS ARE 77-LEVEL PER SHOP  *
001565*    CONVENTION.                                                *
001570*****************************************************************
001580 01  WS-TAGS-WORK                   PIC X(200).
001600 01  WS-TAG-TOKEN                   PIC X(40).
001605 77  WS-TAGS-LEN                    PIC 9(3)  COMP VALUE 0.
001607 77  WS-SCAN-PTR                    PIC 9(3)  COMP VALUE 1.
001620
001630*****************************************************************
001640*    NUMBER-TO-TEXT EDIT WORK AREA - NO INTRINSIC FUNCTIONS      *
001650*    ARE USED IN THIS SHOP'S BATCH CODE, SO COUNTS ARE EDITED    *
001660*    DIGIT BY DIGIT BELOW IN 820-EDIT-NUMBER.                    *
001670*****************************************************************
001680 01  WS-NUMBER-EDIT-AREA.
001690     05  WS-EDIT-SOURCE             PIC 9(9)  COMP.
001700     05  WS-NUM-EDIT                PIC 9(9).
001710     05  WS-NUM-EDIT-X REDEFINES WS-NUM-EDIT
001720                                    PIC X(09).
001730     05  WS-EDIT-RESULT             PIC X(10) VALUE SPACES.
001740     05  WS-EDIT-PTR                PIC 9(2)  COMP VALUE 1.
001750     05  WS-DIGIT-IDX               PIC 9(2)  COMP VALUE 0.
001760     05  WS-EDIT-RESULT-2           PIC X(10) VALUE SPACES.
001770
001780*****************************************************************
001790*    REPORT LINE WORK AREA                                      *
001800*****************************************************************
001810 01  WS-RPT-LINE                    PIC X(132) VALUE SPACES.
001820 01  WS-RPT-HEADER                  PIC X(14)
001830                                    VALUE 'count,old,new'.
001840
001850 PROCEDURE DIVISION.
001860
001870 000-MAIN-RTN.
001880     PERFORM 700-OPEN-FILES         THRU 700-EXIT.
001890     PERFORM 710-READ-EXPORT-RECORD THRU 710-EXIT.
001900     PERFORM 100-PROCESS-EXPORT-RECORD THRU 100-EXIT
001910         UNTIL EXPORT-EOF-REACHED.
001920     PERFORM 300-SORT-TAG-TABLE     THRU 300-EXIT.
001930     PERFORM 800-WRITE-TAG-REPORT   THRU 800-EXIT.
001940     IF TAG-TABLE-FULL
001950         DISPLAY 'TAGCOUNT - TAG TABLE OVERFLOW - '
001960                 WS-OVERFLOW-COUNT
001970                 ' RECORD(S) CARRIED AT LEAST ONE TAG THAT '
001980                 'COULD NOT BE COUNTED'
001990     END-IF.
002000     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
002010     GOBACK.
002020
002030 100-PROCESS-EXPORT-RECORD.
002040     ADD 1 TO WS-TOTAL-RECORDS.
002050     PERFORM 200-SPLIT-TAG-LIST THRU 200-EXIT.
002060     PERFORM 710-READ-EXPORT-RECORD THRU 710-EXIT.
002070 100-EXIT.
002080     EXIT.
002090
002100*****************************************************************
002110*    200-SPLIT-TAG-LIST  -  AE-TAGS IS SCANNED FOR THE TWO       *
002120*    BYTE DELIMITER COMMA-SPACE.  A COMMA NOT FOLLOWED BY A      *
002130*    SPACE DOES NOT SPLIT - KNOWN LIMITATION, CARRIED OVER       *
002140*    FROM THE UPSTREAM EXTRACT DESIGN, SEE CR-0557.              *
002150*****************************************************************
002160 200-SPLIT-TAG-LIST.
002170     MOVE AE-TAGS TO WS-TAGS-WORK.
002180     PERFORM 205-TRIM-TAGS-STEP THRU 205-EXIT
002190         VARYING WS-TAGS-LEN FROM 200 BY -1
002200         UNTIL WS-TAGS-LEN = 0
002210            OR WS-TAGS-WORK(WS-TAGS-LEN:1) NOT = SPACE.
002220     IF WS-TAGS-LEN = 0
002230         GO TO 200-EXIT
002240     END-IF.
002250     MOVE 1 TO WS-SCAN-PTR.
002260     PERFORM 206-EXTRACT-TAG-TOKEN THRU 206-EXIT
002270         UNTIL WS-SCAN-PTR > WS-TAGS-LEN.
002280 200-EXIT.
002290     EXIT.
002300
002310 205-TRIM-TAGS-STEP.
002320     CONTINUE.
002330 205-EXIT.
002340     EXIT.
002350
002360 206-EXTRACT-TAG-TOKEN.
002370     MOVE SPACES TO WS-TAG-TOKEN.
002380     UNSTRING WS-TAGS-WORK(1:WS-TAGS-LEN)
002390         DELIMITED BY ', '
002400         INTO WS-TAG-TOKEN
002410         WITH POINTER WS-SCAN-PTR
002420     END-UNSTRING.
002430     IF WS-TAG-TOKEN NOT = SPACES
002440         PERFORM 210-ACCUMULATE-TAG-COUNT THRU 210-EXIT
002450     END-IF.
002460 206-EXIT.
002470     EXIT.
002480
002490*****************************************************************
002500*    210-ACCUMULATE-TAG-COUNT  -  TABLE SEARCH/INSERT IDIOM      *
002510*    BORROWED FROM THE STATE-TOTALS ACCUMULATOR THIS SHOP USES   *
002520*    ON THE CASE-TRACKING REPORTS - AN UNUSED ENTRY IS ONE       *
002530*    STILL HOLDING SPACES.                                      *
002540*****************************************************************
002550 210-ACCUMULATE-TAG-COUNT.
002560     SET TG-IDX TO 1.
002570     SEARCH TAG-TABLE-ENTRY
002580         AT END
002590             PERFORM 215-TABLE-OVERFLOW THRU 215-EXIT
002600         WHEN TG-NAME(TG-IDX) = WS-TAG-TOKEN
002610             ADD 1 TO TG-COUNT(TG-IDX)
002620         WHEN TG-NAME(TG-IDX) = SPACES
002630             MOVE WS-TAG-TOKEN TO TG-NAME(TG-IDX)
002640             ADD 1 TO TG-COUNT(TG-IDX)
002650             ADD 1 TO WS-DISTINCT-TAG-COUNT
002660     END-SEARCH.
002670 210-EXIT.
002680     EXIT.
002690
002700 215-TABLE-OVERFLOW.
002710     MOVE 'Y' TO WS-OVERFLOW-SW.
002720     ADD 1 TO WS-OVERFLOW-COUNT.
002730 215-EXIT.
002740     EXIT.
002750
002760*****************************************************************
002770*    300-SORT-TAG-TABLE  -  CLASSIC BUBBLE SORT, DESCENDING BY   *
002780*    COUNT.  ONLY SWAPS ON A STRICT LESS-THAN SO TIES KEEP       *
002790*    FIRST-SEEN ORDER (STABLE).                                 *
002800*****************************************************************
002810 300-SORT-TAG-TABLE.
002820     IF WS-DISTINCT-TAG-COUNT < 2
002830         GO TO 300-EXIT
002840     END-IF.
002850     PERFORM 305-BUBBLE-OUTER-STEP THRU 305-EXIT
002860         VARYING TG-IDX1 FROM 1 BY 1
002870         UNTIL TG-IDX1 > WS-DISTINCT-TAG-COUNT - 1.
002880 300-EXIT.
002890     EXIT.
002900
002910 305-BUBBLE-OUTER-STEP.
002920     PERFORM 310-BUBBLE-INNER-STEP THRU 310-EXIT
002930         VARYING TG-IDX2 FROM 1 BY 1
002940         UNTIL TG-IDX2 > WS-DISTINCT-TAG-COUNT - TG-IDX1.
002950 305-EXIT.
002960     EXIT.
002970
002980 310-BUBBLE-INNER-STEP.
002990     IF TG-COUNT(TG-IDX2) < TG-COUNT(TG-IDX2 + 1)
003000         MOVE TAG-TABLE-ENTRY(TG-IDX2)     TO WS-TAG-HOLD
003010         MOVE TAG-TABLE-ENTRY(TG-IDX2 + 1) TO
003020                                   TAG-TABLE-ENTRY(TG-IDX2)
003030         MOVE WS-TAG-HOLD TO TAG-TABLE-ENTRY(TG-IDX2 + 1)
003040     END-IF.
003050 310-EXIT.
003060     EXIT.
003070
003080 700-OPEN-FILES.
003090     OPEN INPUT  ACTIVIST-EXPORT-FILE
003100          OUTPUT TAG-REPORT-FILE.
003110     IF NOT EXPORT-OK
003120         DISPLAY 'TAGCOUNT - ERROR OPENING ACTIVIST EXPORT. '
003130                 'RC: ' WS-EXPORT-STATUS
003140         MOVE 16 TO RETURN-CODE
003150         MOVE 'Y' TO WS-EXPORT-EOF-SW
003160     END-IF.
003170     IF NOT REPORT-OK
003180         DISPLAY 'TAGCOUNT - ERROR OPENING TAG REPORT. '
003190                 'RC: ' WS-REPORT-STATUS
003200         MOVE 16 TO RETURN-CODE
003210         MOVE 'Y' TO WS-EXPORT-EOF-SW
003220     END-IF.
003230 700-EXIT.
003240     EXIT.
003250
003260 710-READ-EXPORT-RECORD.
003270     READ ACTIVIST-EXPORT-FILE
003280         AT END
003290             MOVE 'Y' TO WS-EXPORT-EOF-SW
003300     END-READ.
003310     EVALUATE WS-EXPORT-STATUS
003320         WHEN '00'
003330             CONTINUE
003340         WHEN '10'
003350             MOVE 'Y' TO WS-EXPORT-EOF-SW
003360         WHEN OTHER
003370             DISPLAY 'TAGCOUNT - I/O ERROR ON EXPORT READ. '
003380                     'RC: ' WS-EXPORT-STATUS
003390             MOVE 'Y' TO WS-EXPORT-EOF-SW
003400     END-EVALUATE.
003410 710-EXIT.
003420     EXIT.
003430
003440 790-CLOSE-FILES.
003450     CLOSE ACTIVIST-EXPORT-FILE
003460           TAG-REPORT-FILE.
003470 790-EXIT.
003480     EXIT.
003490
003500*****************************************************************
003510*    800-WRITE-TAG-REPORT  -  LEGACY HEADER PRESERVED VERBATIM.  *
003520*****************************************************************
003530 800-WRITE-TAG-REPORT.
003540     MOVE SPACES TO TAG-RPT-RECORD.
003550     MOVE WS-RPT-HEADER TO TAG-RPT-HDR-TEXT.
003560     WRITE TAG-RPT-RECORD FROM TAG-RPT-HDR-LINE.
003570     PERFORM 805-WRITE-TAG-LINE THRU 805-EXIT
003580         VARYING TG-IDX1 FROM 1 BY 1
003590         UNTIL TG-IDX1 > WS-DISTINCT-TAG-COUNT.
003600     MOVE SPACES TO WS-RPT-LINE.
003610     MOVE WS-DISTINCT-TAG-COUNT TO WS-EDIT-SOURCE.
003620     PERFORM 820-EDIT-NUMBER THRU 820-EXIT.
003630     MOVE WS-EDIT-RESULT TO WS-EDIT-RESULT-2.
003640     MOVE WS-TOTAL-RECORDS TO WS-EDIT-SOURCE.
003650     PERFORM 820-EDIT-NUMBER THRU 820-EXIT.
003660     STRING WS-EDIT-RESULT-2        DELIMITED BY SPACE
003670            ',Tags in '            DELIMITED BY SIZE
003680            WS-EDIT-RESULT         DELIMITED BY SPACE
003690            ' items'               DELIMITED BY SIZE
003700            INTO WS-RPT-LINE
003710     END-STRING.
003720     WRITE TAG-RPT-RECORD FROM WS-RPT-LINE.
003730 800-EXIT.
003740     EXIT.
003750
003760 805-WRITE-TAG-LINE.
003770     MOVE SPACES TO WS-RPT-LINE.
003780     MOVE TG-COUNT(TG-IDX1) TO WS-EDIT-SOURCE.
003790     PERFORM 820-EDIT-NUMBER THRU 820-EXIT.
003800     PERFORM 830-COMPUTE-NAME-LEN THRU 830-EXIT.
003810     STRING WS-EDIT-RESULT    DELIMITED BY SPACE
003820            ','               DELIMITED BY SIZE
003830            TG-NAME(TG-IDX1)(1:WS-NAME-LEN)
003840                              DELIMITED BY SIZE
003850            INTO WS-RPT-LINE
003860     END-STRING.
003870     WRITE TAG-RPT-RECORD FROM WS-RPT-LINE.
003880 805-EXIT.
003890     EXIT.
003900
003910*****************************************************************
003920*    820-EDIT-NUMBER  -  DIGIT-BY-DIGIT LEADING ZERO             *
003930*    SUPPRESSION.  NO INTRINSIC FUNCTIONS ARE CALLED - THIS      *
003940*    SHOP'S COMPILER LEVEL AT CR-0140 DID NOT HAVE THEM.         *
003950*****************************************************************
003960 820-EDIT-NUMBER.
003970     MOVE WS-EDIT-SOURCE TO WS-NUM-EDIT.
003980     MOVE SPACES         TO WS-EDIT-RESULT.
003990     MOVE 1              TO WS-EDIT-PTR.
004000     MOVE 'Y'            TO WS-ZERO-SW.
004010     PERFORM 825-EDIT-DIGIT-STEP THRU 825-EXIT
004020         VARYING WS-DIGIT-IDX FROM 1 BY 1
004030         UNTIL WS-DIGIT-IDX > 9.
004040 820-EXIT.
004050     EXIT.
004060
004070 825-EDIT-DIGIT-STEP.
004080     IF ZERO-SUPPRESSING
004090        AND WS-NUM-EDIT-X(WS-DIGIT-IDX:1) = '0'
004100        AND WS-DIGIT-IDX < 9
004110         CONTINUE
004120     ELSE
004130         MOVE 'N' TO WS-ZERO-SW
004140         STRING WS-NUM-EDIT-X(WS-DIGIT-IDX:1)
004150                DELIMITED BY SIZE
004160                INTO WS-EDIT-RESULT
004170                WITH POINTER WS-EDIT-PTR
004180         END-STRING
004190     END-IF.
004200 825-EXIT.
004210     EXIT.
004220
004230*****************************************************************
004240*    830-COMPUTE-NAME-LEN  -  TRAILING-BLANK TRIM, SAME          *
004250*    REVERSE SCAN TECHNIQUE AS 200-SPLIT-TAG-LIST.               *
004260*****************************************************************
004270 830-COMPUTE-NAME-LEN.
004280     PERFORM 835-TRIM-NAME-STEP THRU 835-EXIT
004290         VARYING WS-NAME-LEN FROM 40 BY -1
004300         UNTIL WS-NAME-LEN = 0
004310            OR TG-NAME(TG-IDX1)(WS-NAME-LEN:1) NOT = SPACE.
004320     IF WS-NAME-LEN = 0
004330         MOVE 1 TO WS-NAME-LEN
004340     END-IF.
004350 830-EXIT.
004360     EXIT.
004370
004380 835-TRIM-NAME-STEP.
004390     CONTINUE.
004400 835-EXIT.
004410     EXIT.
