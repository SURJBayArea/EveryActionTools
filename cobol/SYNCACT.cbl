000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SYNCACT.
000120 AUTHOR.        DOUG STOUT.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  10/03/89.
000150 DATE-COMPILED. 10/03/89.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*   SYNCACT  --  ACTIVIST / CONTACT MASTER SYNC-VERIFY JOB      *
000200*                                                               *
000210*   READS THE NIGHTLY ACTIVIST EXPORT FILE ROW BY ROW AND       *
000220*   VERIFIES EACH ROW AGAINST THE CONTACT MASTER, KEYED BY      *
000230*   E-MAIL.  LOGS ONE LINE PER ROW TO THE SYNC LOG.  SUPPORTS   *
000240*   A RESTARTABLE ROW RANGE SO A LONG RUN CAN BE RESUMED        *
000250*   WITHOUT REDOING ROWS ALREADY MARKED GOOD.  THIS JOB DOES    *
000260*   NOT UPDATE THE MASTER - IT IS VERIFICATION ONLY.            *
000270*                                                               *
000280*****************************************************************
000290*  MAINTENANCE LOG                                              *
000300*  --------------------------------------------------------     *
000310*  DATE      BY   TICKET     DESCRIPTION                        *
000320*  10/03/89  DS   CR-0151    ORIGINAL PROGRAM.                  *
000330*  05/17/92  RJT  CR-0248    ADDED RESUME SUPPORT - LONG RUNS   *
000340*                            WERE BEING RESTARTED FROM ROW 1    *
000350*                            AFTER AN OPERATOR CANCEL.          *
000360*  06/30/98  DLW  CR-0401    Y2K REVIEW - NO 2-DIGIT YEAR       *
000370*                            ARITHMETIC IN THIS PROGRAM.  NO    *
000380*                            CHANGE REQUIRED.                   *
000390*  09/09/03  MHK  CR-0558    120-CHECK-EXTERNAL-ID WAS LOGGING  *
000400*                            OK RIGHT AFTER LOGGING MISMATCH_ID *
000410*                            ON THE SAME ROW - RESUME TABLE     *
000420*                            THEN TREATED A MISMATCHED ROW AS   *
000430*                            DONE AND IT WAS NEVER RE-CHECKED.  *
000440*                            THE MISMATCH_ID LINE NOW SKIPS THE *
000450*                            OK LINE FOR THAT ROW.              *
000460*  04/02/07  PQS  CR-0613    ADDED DRY-RUN PARAMETER FOR THE    *
000470*                            ORGANIZING DESK TO PREVIEW A RUN - *
000480*                            NO CHANGE TO PROCESSING SINCE THIS *
000490*                            JOB NEVER WRITES TO THE MASTER.    *
000491*  02/11/13  GFR  CR-0672    START-ROW/END-ROW/RESUME/DRY-RUN   *
000492*                            COULD NOT BE SET WITHOUT A RECOMP. *
000493*                            ADDED SYNCACT-PARM-CARD READ BY    *
000494*                            050-ACCEPT-PARAMETERS AND A ROW-   *
000495*                            COUNT PARM (END-ROW = START-ROW +  *
000496*                            COUNT - 1).  DROPPED THE UPSI-0/   *
000497*                            UPSI-1 SWITCHES - THIS SHOP DOES   *
000498*                            NOT USE UPSI FOR JOB OPTIONS.      *
000500*****************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ACTIVIST-EXPORT-FILE
000640            ASSIGN TO ACTVEXP
000650            ACCESS MODE IS SEQUENTIAL
000660            FILE STATUS IS WS-EXPORT-STATUS.
000670
000680     SELECT CONTACT-MASTER-FILE
000690            ASSIGN TO CNTCTMS
000700            ORGANIZATION IS INDEXED
000710            ACCESS MODE IS DYNAMIC
000720            RECORD KEY IS CM-EMAIL
000730            FILE STATUS IS WS-MASTER-STATUS.
000740
000750     SELECT SYNC-LOG-FILE
000760            ASSIGN TO SYNCLOG
000770            ACCESS MODE IS SEQUENTIAL
000780            FILE STATUS IS WS-SYNCLOG-STATUS.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  ACTIVIST-EXPORT-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS AE-EXPORT-RECORD.
000870 COPY ACTVEXP.
000880
000890 FD  CONTACT-MASTER-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS CM-MASTER-RECORD.
000930 COPY CNTCTMS.
000940
000950 FD  SYNC-LOG-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD.
000980 01  SYNCLOG-RECORD                 PIC X(132).
000990 01  SYNCLOG-HDR-LINE REDEFINES SYNCLOG-RECORD.
001000     05  SYNCLOG-HDR-TEXT           PIC X(60).
001010     05  FILLER                     PIC X(72).
001020
001030 WORKING-STORAGE SECTION.
001040
001050*****************************************************************
001060*    RUN DATE / TIME                                            *
001070*****************************************************************
001080 01  WS-RUN-DATE-TIME.
001090     05  WS-RUN-DATE.
001100         10  WS-RUN-YY              PIC 9(2).
001110         10  WS-RUN-MM              PIC 9(2).
001120         10  WS-RUN-DD              PIC 9(2).
001130     05  WS-RUN-TIME.
001140         10  WS-RUN-HH              PIC 9(2).
001150         10  WS-RUN-MIN             PIC 9(2).
001160         10  WS-RUN-SEC             PIC 9(2).
001170         10  WS-RUN-HSEC            PIC 9(2).
001180 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-TIME
001190                                    PIC 9(14).
001200
001210*****************************************************************
001220*    FILE STATUS CODES - 77-LEVEL PER SHOP CONVENTION.          *
001230*****************************************************************
001240 77  WS-EXPORT-STATUS               PIC X(02) VALUE SPACES.
001241     88  EXPORT-OK                  VALUE '00'.
001242     88  EXPORT-EOF                 VALUE '10'.
001243 77  WS-MASTER-STATUS               PIC X(02) VALUE SPACES.
001244     88  MASTER-FOUND               VALUE '00'.
001245     88  MASTER-NOT-FOUND           VALUE '23'.
001246 77  WS-SYNCLOG-STATUS              PIC X(02) VALUE SPACES.
001247     88  SYNCLOG-OK                 VALUE '00'.
001248     88  SYNCLOG-NOT-FOUND          VALUE '35'.
001249
001250*****************************************************************
001251*    JOB SWITCHES                                                *
001252*****************************************************************
001350 01  WS-SWITCHES.
001360     05  WS-EXPORT-EOF-SW           PIC X(01) VALUE 'N'.
001370         88  EXPORT-EOF-REACHED     VALUE 'Y'.
001380     05  WS-JOB-ABEND-SW            PIC X(01) VALUE 'N'.
001390         88  JOB-MUST-ABEND         VALUE 'Y'.
001400     05  WS-ROW-SKIP-SW             PIC X(01) VALUE 'N'.
001410         88  ROW-IS-SKIPPED         VALUE 'Y'.
001420     05  WS-UUID-FEATURE-SW         PIC X(01) VALUE 'Y'.
001430         88  UUID-FEATURE-ON        VALUE 'Y'.
001440     05  WS-LOG-EOF-SW              PIC X(01) VALUE 'N'.
001450         88  LOG-EOF-REACHED        VALUE 'Y'.
001460     05  SYNCACT-RESUME-RUN         PIC X(01) VALUE 'N'.
001470     05  SYNCACT-DRY-RUN            PIC X(01) VALUE 'N'.
001480
001490*****************************************************************
001500*    JOB PARAMETERS - DEFAULTED HERE, THEN OVERRIDDEN BY         *
001510*    050-ACCEPT-PARAMETERS FROM THE SYSIN PARM CARD BELOW.       *
001520*    A ZERO OR BLANK FIELD ON THE CARD LEAVES THE DEFAULT.       *
001530*****************************************************************
001540 01  WS-JOB-PARMS.
001550     05  WS-START-ROW               PIC 9(4)  COMP VALUE 1.
001560     05  WS-END-ROW                 PIC 9(4)  COMP VALUE 9999.
001565     05  WS-ROW-COUNT               PIC 9(4)  COMP VALUE 0.
001570     05  WS-INPUT-FILE-NAME         PIC X(60)
001580                                    VALUE 'ACTVEXP'.
001581
001582*****************************************************************
001583*    SYNCACT-PARM-CARD - ONE SYSIN RECORD, READ BY               *
001584*    050-ACCEPT-PARAMETERS.  COLUMNS 1-4 START-ROW, 5-8 END-ROW, *
001585*    9-12 ROW-COUNT, 13 RESUME (Y/N), 14 DRY-RUN (Y/N).  ROW-    *
001586*    COUNT AND END-ROW ARE MUTUALLY EXCLUSIVE - IF ROW-COUNT IS  *
001587*    NON-ZERO IT WINS AND END-ROW IS COMPUTED FROM IT.           *
001588*****************************************************************
001589 01  SYNCACT-PARM-CARD.
001590     05  PARM-START-ROW             PIC 9(04).
001591     05  PARM-END-ROW               PIC 9(04).
001592     05  PARM-ROW-COUNT             PIC 9(04).
001593     05  PARM-RESUME-SW             PIC X(01).
001594     05  PARM-DRY-RUN-SW            PIC X(01).
001595     05  FILLER                     PIC X(66).
001596
001600*****************************************************************
001610*    ROW / JOB COUNTERS.  THE JOB TOTALS ARE COMP-3 PER THE      *
001611*    SHOP'S OWN COUNTER CONVENTION - WS-ROW-NUMBER IS A 77-      *
001612*    LEVEL BELOW SINCE IT ALSO SERVES AS A SKIP-TABLE SUBSCRIPT. *
001620*****************************************************************
001630 01  WS-COUNTERS.
001660     05  WS-ROWS-READ               PIC S9(7) COMP-3 VALUE +0.
001670     05  WS-ROWS-PROCESSED          PIC S9(7) COMP-3 VALUE +0.
001680     05  WS-ROWS-OK                 PIC S9(7) COMP-3 VALUE +0.
001690     05  WS-ROWS-NOT-FOUND          PIC S9(7) COMP-3 VALUE +0.
001700     05  WS-ROWS-MISMATCH           PIC S9(7) COMP-3 VALUE +0.
001710     05  WS-ROWS-ERROR              PIC S9(7) COMP-3 VALUE +0.
001711     05  WS-ROWS-SKIPPED            PIC S9(7) COMP-3 VALUE +0.
001720 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS
001730                                    PIC X(28).
001731
001732 77  WS-ROW-NUMBER                  PIC 9(4)  COMP VALUE 0.
001740
001750*****************************************************************
001760*    RESUME SKIP TABLE - ONE FLAG PER POSSIBLE ROW NUMBER.       *
001770*    A ROW'S FLAG IS 'Y' WHEN THE PRIOR LOG SHOWED IT OK OR      *
001780*    SKIP - THOSE ROWS ARE NOT REPROCESSED ON RESUME.            *
001790*****************************************************************
001800 01  WS-SKIP-TABLE.
001810     05  WS-SKIP-FLAG PIC X(01) OCCURS 9999 TIMES
001820                       INDEXED BY SK-IDX
001830                       VALUE 'N'.
001840 01  WS-SKIP-TABLE-ALT REDEFINES WS-SKIP-TABLE
001850                                    PIC X(9999).
001860
001870*****************************************************************
001880*    LOG LINE PARSE / BUILD WORK AREA                            *
001890*****************************************************************
001900 01  WS-LOG-LINE-IN                PIC X(132).
001910 01  WS-LOG-ROW-TEXT                PIC X(04).
001920 01  WS-LOG-ROW-NUM REDEFINES WS-LOG-ROW-TEXT
001930                                    PIC 9(04).
001940 01  WS-LOG-STATUS-TEXT             PIC X(11).
001950
001960 01  WS-LOG-OUT-LINE                PIC X(132) VALUE SPACES.
001970 01  WS-LOG-ROW-EDIT                PIC 9(04).
001980 01  WS-LOG-STATUS                  PIC X(11) VALUE SPACES.
001990 01  WS-LOG-MESSAGE                 PIC X(80) VALUE SPACES.
002000
002070 PROCEDURE DIVISION.
002080
002090 000-MAIN-RTN.
002095     PERFORM 050-ACCEPT-PARAMETERS  THRU 050-EXIT.
002100     PERFORM 700-OPEN-EXPORT-MASTER THRU 700-EXIT.
002110     PERFORM 600-INIT-SYNC-LOG      THRU 600-EXIT.
002120     IF JOB-MUST-ABEND
002130         PERFORM 790-CLOSE-FILES    THRU 790-EXIT
002140         MOVE 16 TO RETURN-CODE
002150         GOBACK
002160     END-IF.
002170     PERFORM 710-READ-EXPORT-RECORD THRU 710-EXIT.
002180     PERFORM 100-PROCESS-EXPORT-RECORD THRU 100-EXIT
002190         UNTIL EXPORT-EOF-REACHED.
002200     PERFORM 850-DISPLAY-JOB-TOTALS THRU 850-EXIT.
002210     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
002220     GOBACK.
002230
002231*****************************************************************
002232*    050-ACCEPT-PARAMETERS  -  READS THE SYSIN PARM CARD AND     *
002233*    APPLIES IT OVER THE WORKING-STORAGE DEFAULTS.  CR-0672.     *
002234*****************************************************************
002235 050-ACCEPT-PARAMETERS.
002236     ACCEPT SYNCACT-PARM-CARD.
002237     IF PARM-START-ROW > 0
002238         MOVE PARM-START-ROW TO WS-START-ROW
002239     END-IF.
002240     IF PARM-ROW-COUNT > 0
002241         MOVE PARM-ROW-COUNT TO WS-ROW-COUNT
002242         COMPUTE WS-END-ROW = WS-START-ROW + WS-ROW-COUNT - 1
002243     ELSE
002244         IF PARM-END-ROW > 0
002245             MOVE PARM-END-ROW TO WS-END-ROW
002246         END-IF
002247     END-IF.
002248     IF PARM-RESUME-SW = 'Y'
002249         MOVE 'Y' TO SYNCACT-RESUME-RUN
002250     END-IF.
002251     IF PARM-DRY-RUN-SW = 'Y'
002252         MOVE 'Y' TO SYNCACT-DRY-RUN
002253     END-IF.
002254 050-EXIT.
002255     EXIT.
002256
002257*****************************************************************
002258*    100-PROCESS-EXPORT-RECORD  -  ONE ROW OF THE EXPORT FILE.   *
002259*    ROW NUMBERS START AT 1 ON THE FIRST DATA ROW.               *
002270*****************************************************************
002280 100-PROCESS-EXPORT-RECORD.
002290     ADD 1 TO WS-ROW-NUMBER.
002300     ADD 1 TO WS-ROWS-READ.
002310     MOVE 'N' TO WS-ROW-SKIP-SW.
002320     IF WS-ROW-NUMBER < WS-START-ROW
002330        OR WS-ROW-NUMBER > WS-END-ROW
002340         MOVE 'Y' TO WS-ROW-SKIP-SW
002350     END-IF.
002360     IF NOT ROW-IS-SKIPPED
002370         IF WS-ROW-NUMBER <= 9999
002380            AND WS-SKIP-FLAG(WS-ROW-NUMBER) = 'Y'
002390             MOVE 'Y' TO WS-ROW-SKIP-SW
002400         END-IF
002410     END-IF.
002420     IF ROW-IS-SKIPPED
002430         ADD 1 TO WS-ROWS-SKIPPED
002440     ELSE
002450         ADD 1 TO WS-ROWS-PROCESSED
002460         PERFORM 110-VALIDATE-ROW THRU 110-EXIT
002470     END-IF.
002480     PERFORM 710-READ-EXPORT-RECORD THRU 710-EXIT.
002490 100-EXIT.
002500     EXIT.
002510
002520*****************************************************************
002530*    110-VALIDATE-ROW  -  BLANK E-MAIL IS A DATA ERROR.          *
002540*****************************************************************
002550 110-VALIDATE-ROW.
002560     IF AE-EMAIL = SPACES
002570         MOVE 'ERROR'      TO WS-LOG-STATUS
002580         MOVE SPACES       TO WS-LOG-MESSAGE
002590         STRING 'Blank e-mail on row' DELIMITED BY SIZE
002600                INTO WS-LOG-MESSAGE
002610         END-STRING
002620         ADD 1 TO WS-ROWS-ERROR
002630         PERFORM 630-WRITE-LOG-LINE THRU 630-EXIT
002640     ELSE
002650         PERFORM 120-LOOKUP-CONTACT THRU 120-EXIT
002660     END-IF.
002670 110-EXIT.
002680     EXIT.
002690
002700*****************************************************************
002710*    120-LOOKUP-CONTACT  -  KEYED READ OF THE CONTACT MASTER.    *
002720*****************************************************************
002730 120-LOOKUP-CONTACT.
002740     MOVE AE-EMAIL TO CM-EMAIL.
002750     READ CONTACT-MASTER-FILE
002760         INVALID KEY
002770             CONTINUE
002780     END-READ.
002790     IF MASTER-FOUND
002800         PERFORM 130-CHECK-EXTERNAL-ID THRU 130-EXIT
002810     ELSE
002820         MOVE 'NOT_FOUND' TO WS-LOG-STATUS
002830         MOVE 'Record not found' TO WS-LOG-MESSAGE
002840         ADD 1 TO WS-ROWS-NOT-FOUND
002850         PERFORM 630-WRITE-LOG-LINE THRU 630-EXIT
002860     END-IF.
002870 120-EXIT.
002880     EXIT.
002890
002900*****************************************************************
002910*    130-CHECK-EXTERNAL-ID  -  THE CHECK APPLIES ONLY WHEN THE   *
002920*    MASTER CARRIES AN ACTIONNETWORKID AND THE EXPORT ROW HAS A  *
002930*    NON-BLANK UUID.  SEE CR-0558 - A MISMATCH_ID LOGS ONCE AND  *
002940*    DOES NOT ALSO LOG OK FOR THE SAME ROW.                      *
002950*****************************************************************
002960 130-CHECK-EXTERNAL-ID.
002970     IF UUID-FEATURE-ON
002980        AND AE-UUID NOT = SPACES
002990        AND CM-EXTERNAL-TYPE = 'ActionNetworkID'
003000        AND CM-EXTERNAL-ID NOT = AE-UUID
003010         MOVE 'MISMATCH_ID' TO WS-LOG-STATUS
003020         STRING 'Found ActionNetworkId ' DELIMITED BY SIZE
003030                CM-EXTERNAL-ID           DELIMITED BY SIZE
003040                ': Does not match data '  DELIMITED BY SIZE
003050                AE-UUID                  DELIMITED BY SIZE
003060                INTO WS-LOG-MESSAGE
003070         END-STRING
003080         ADD 1 TO WS-ROWS-MISMATCH
003090         PERFORM 630-WRITE-LOG-LINE THRU 630-EXIT
003100     ELSE
003110         MOVE 'OK' TO WS-LOG-STATUS
003120         MOVE SPACES TO WS-LOG-MESSAGE
003130         ADD 1 TO WS-ROWS-OK
003140         PERFORM 630-WRITE-LOG-LINE THRU 630-EXIT
003150     END-IF.
003160 130-EXIT.
003170     EXIT.
003180
003190*****************************************************************
003200*    600-INIT-SYNC-LOG  -  CREATE OR RESUME THE SYNC LOG.        *
003210*****************************************************************
003220 600-INIT-SYNC-LOG.
003230     IF SYNCACT-RESUME-RUN
003240         PERFORM 610-RESUME-SYNC-LOG THRU 610-EXIT
003250     ELSE
003260         PERFORM 620-CREATE-SYNC-LOG THRU 620-EXIT
003270     END-IF.
003280 600-EXIT.
003290     EXIT.
003300
003310*****************************************************************
003320*    620-CREATE-SYNC-LOG  -  RESUME IS OFF.  A LOG ALREADY ON    *
003330*    DISK IS AN OPERATOR ERROR - RESUME OR REMOVE IT FIRST.      *
003340*****************************************************************
003350 620-CREATE-SYNC-LOG.
003360     OPEN INPUT SYNC-LOG-FILE.
003370     IF SYNCLOG-OK
003380         CLOSE SYNC-LOG-FILE
003390         DISPLAY 'SYNCACT - SYNC LOG ALREADY EXISTS. '
003400                 'RESUME THE RUN OR REMOVE THE LOG FILE '
003410                 'BEFORE RESTARTING.'
003420         MOVE 'Y' TO WS-JOB-ABEND-SW
003430     ELSE
003440         OPEN OUTPUT SYNC-LOG-FILE
003450         MOVE SPACES TO WS-LOG-OUT-LINE
003460         STRING "SyncFile: '" DELIMITED BY SIZE
003470                WS-INPUT-FILE-NAME DELIMITED BY SPACE
003480                "'"           DELIMITED BY SIZE
003490                INTO WS-LOG-OUT-LINE
003500         END-STRING
003510         WRITE SYNCLOG-RECORD FROM WS-LOG-OUT-LINE
003520     END-IF.
003530 620-EXIT.
003540     EXIT.
003550
003560*****************************************************************
003570*    610-RESUME-SYNC-LOG  -  RESUME IS ON.  THE LOG MUST EXIST.  *
003580*    ITS HEADER MUST NAME THE CURRENT INPUT FILE.  OK AND SKIP   *
003590*    ROWS FROM THE PRIOR RUN ARE LOADED INTO THE SKIP TABLE.     *
003600*****************************************************************
003610 610-RESUME-SYNC-LOG.
003620     OPEN INPUT SYNC-LOG-FILE.
003630     IF SYNCLOG-NOT-FOUND
003640         DISPLAY 'SYNCACT - RESUME REQUESTED BUT NO SYNC LOG '
003650                 'WAS FOUND TO RESUME FROM.'
003660         MOVE 'Y' TO WS-JOB-ABEND-SW
003670     ELSE
003680         READ SYNC-LOG-FILE INTO WS-LOG-LINE-IN
003690             AT END MOVE 'Y' TO WS-JOB-ABEND-SW
003700         END-READ
003710         IF NOT JOB-MUST-ABEND
003720             PERFORM 615-CHECK-LOG-HEADER THRU 615-EXIT
003730         END-IF
003740         IF NOT JOB-MUST-ABEND
003750             PERFORM 611-LOAD-SKIP-TABLE THRU 611-EXIT
003760                 UNTIL LOG-EOF-REACHED
003770             CLOSE SYNC-LOG-FILE
003780             OPEN EXTEND SYNC-LOG-FILE
003790         ELSE
003800             CLOSE SYNC-LOG-FILE
003810         END-IF
003820     END-IF.
003830 610-EXIT.
003840     EXIT.
003850
003860*****************************************************************
003870*    615-CHECK-LOG-HEADER  -  WARNING-LEVEL ABEND ON MISMATCH.   *
003880*****************************************************************
003890 615-CHECK-LOG-HEADER.
003900     MOVE SPACES TO WS-LOG-OUT-LINE.
003910     STRING "SyncFile: '" DELIMITED BY SIZE
003920            WS-INPUT-FILE-NAME DELIMITED BY SPACE
003930            "'"           DELIMITED BY SIZE
003940            INTO WS-LOG-OUT-LINE
003950     END-STRING.
003960     IF WS-LOG-LINE-IN(1:60) NOT = WS-LOG-OUT-LINE(1:60)
003970         DISPLAY 'SYNCACT - WARNING - SYNC LOG HEADER DOES '
003980                 'NOT MATCH CURRENT INPUT FILE. RUN ABENDED.'
003990         MOVE 4  TO RETURN-CODE
004000         MOVE 'Y' TO WS-JOB-ABEND-SW
004010     END-IF.
004020 615-EXIT.
004030     EXIT.
004040
004050*****************************************************************
004060*    611-LOAD-SKIP-TABLE  -  ONE PRIOR LOG LINE PER CALL.        *
004070*    [RRRR] STATUS KEY MESSAGE - ONLY OK/SKIP ROWS ARE MARKED.   *
004080*****************************************************************
004090 611-LOAD-SKIP-TABLE.
004100     READ SYNC-LOG-FILE INTO WS-LOG-LINE-IN
004110         AT END MOVE 'Y' TO WS-LOG-EOF-SW
004120     END-READ.
004130     IF NOT LOG-EOF-REACHED
004140         MOVE WS-LOG-LINE-IN(2:4)  TO WS-LOG-ROW-TEXT
004150         MOVE WS-LOG-LINE-IN(8:11) TO WS-LOG-STATUS-TEXT
004160         IF WS-LOG-STATUS-TEXT(1:2) = 'OK'
004170            OR WS-LOG-STATUS-TEXT(1:4) = 'SKIP'
004180             IF WS-LOG-ROW-NUM > 0 AND WS-LOG-ROW-NUM <= 9999
004190                 MOVE 'Y' TO WS-SKIP-FLAG(WS-LOG-ROW-NUM)
004200             END-IF
004210         END-IF
004220     END-IF.
004230 611-EXIT.
004240     EXIT.
004250
004260*****************************************************************
004270*    630-WRITE-LOG-LINE  -  [RRRR] STATUS KEY MESSAGE.           *
004280*****************************************************************
004290 630-WRITE-LOG-LINE.
004300     MOVE WS-ROW-NUMBER TO WS-LOG-ROW-EDIT.
004310     MOVE SPACES TO WS-LOG-OUT-LINE.
004320     STRING '[' DELIMITED BY SIZE
004330            WS-LOG-ROW-EDIT DELIMITED BY SIZE
004340            '] '           DELIMITED BY SIZE
004350            WS-LOG-STATUS  DELIMITED BY SPACE
004360            ' '            DELIMITED BY SIZE
004370            AE-EMAIL       DELIMITED BY SPACE
004380            ' '            DELIMITED BY SIZE
004390            WS-LOG-MESSAGE DELIMITED BY SIZE
004400            INTO WS-LOG-OUT-LINE
004410     END-STRING.
004420     WRITE SYNCLOG-RECORD FROM WS-LOG-OUT-LINE.
004430 630-EXIT.
004440     EXIT.
004450
004460 700-OPEN-EXPORT-MASTER.
004470     OPEN INPUT ACTIVIST-EXPORT-FILE
004480                CONTACT-MASTER-FILE.
004490     IF NOT EXPORT-OK
004500         DISPLAY 'SYNCACT - ERROR OPENING ACTIVIST EXPORT. '
004510                 'RC: ' WS-EXPORT-STATUS
004520         MOVE 'Y' TO WS-JOB-ABEND-SW
004530     END-IF.
004540     IF WS-MASTER-STATUS NOT = '00'
004550         DISPLAY 'SYNCACT - ERROR OPENING CONTACT MASTER. '
004560                 'RC: ' WS-MASTER-STATUS
004570         MOVE 'Y' TO WS-JOB-ABEND-SW
004580     END-IF.
004590 700-EXIT.
004600     EXIT.
004610
004620 710-READ-EXPORT-RECORD.
004630     READ ACTIVIST-EXPORT-FILE
004640         AT END
004650             MOVE 'Y' TO WS-EXPORT-EOF-SW
004660     END-READ.
004670     EVALUATE WS-EXPORT-STATUS
004680         WHEN '00'
004690             CONTINUE
004700         WHEN '10'
004710             MOVE 'Y' TO WS-EXPORT-EOF-SW
004720         WHEN OTHER
004730             DISPLAY 'SYNCACT - I/O ERROR ON EXPORT READ. '
004740                     'RC: ' WS-EXPORT-STATUS
004750             MOVE 'Y' TO WS-EXPORT-EOF-SW
004760     END-EVALUATE.
004770 710-EXIT.
004780     EXIT.
004790
004800 790-CLOSE-FILES.
004810     CLOSE ACTIVIST-EXPORT-FILE
004820           CONTACT-MASTER-FILE.
004830     IF NOT JOB-MUST-ABEND
004840         CLOSE SYNC-LOG-FILE
004850     END-IF.
004860 790-EXIT.
004870     EXIT.
004880
004890*****************************************************************
004900*    850-DISPLAY-JOB-TOTALS  -  SYSOUT ONLY, NEVER WRITTEN TO    *
004910*    THE SYNC LOG ITSELF.                                       *
004920*****************************************************************
004930 850-DISPLAY-JOB-TOTALS.
004940     DISPLAY 'SYNCACT - ROWS READ:       ' WS-ROWS-READ.
004950     DISPLAY 'SYNCACT - ROWS PROCESSED:  ' WS-ROWS-PROCESSED.
004960     DISPLAY 'SYNCACT - ROWS OK:         ' WS-ROWS-OK.
004970     DISPLAY 'SYNCACT - ROWS NOT_FOUND:  ' WS-ROWS-NOT-FOUND.
004980     DISPLAY 'SYNCACT - ROWS MISMATCH_ID:' WS-ROWS-MISMATCH.
004990     DISPLAY 'SYNCACT - ROWS ERROR:      ' WS-ROWS-ERROR.
005000     DISPLAY 'SYNCACT - ROWS SKIPPED:    ' WS-ROWS-SKIPPED.
005010 850-EXIT.
005020     EXIT.
