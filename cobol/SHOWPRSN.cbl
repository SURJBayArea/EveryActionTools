000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SHOWPRSN.
000120 AUTHOR.        JON SAYLES.
000130 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN.  01/22/90.
000150 DATE-COMPILED. 01/22/90.
000160 SECURITY.      NON-CONFIDENTIAL.
000170*****************************************************************
000180*                                                               *
000190*   SHOWPRSN  --  CONTACT MASTER PERSON DETAIL REPORT           *
000200*                                                               *
000210*   LOOKS UP EACH E-MAIL ON THE SHOW REQUEST FILE AGAINST THE   *
000220*   CONTACT MASTER AND PRINTS THE PERSON'S DETAIL, EITHER AS    *
000230*   READABLE TEXT OR AS A DELIMITED LINE FOR SPREADSHEET LOAD.  *
000240*   USED BY THE ORGANIZING DESK TO SPOT-CHECK A HANDFUL OF      *
000250*   PEOPLE WITHOUT RUNNING A FULL SYNC/VERIFY PASS.              *
000260*                                                               *
000270*****************************************************************
000280*  MAINTENANCE LOG                                              *
000290*  --------------------------------------------------------     *
000300*  DATE      BY   TICKET     DESCRIPTION                        *
000310*  01/22/90  JS   CR-0160    ORIGINAL PROGRAM - TEXT MODE ONLY. *
000320*  07/08/93  RJT  CR-0259    ADDED CSV OUTPUT MODE FOR THE      *
000330*                            MEMBERSHIP DESK'S SPREADSHEET      *
000340*                            LOAD.                               *
000350*  06/30/98  DLW  CR-0401    Y2K REVIEW - NO 2-DIGIT YEAR       *
000360*                            ARITHMETIC IN THIS PROGRAM.  NO    *
000370*                            CHANGE REQUIRED.                   *
000380*  11/14/01  KPN  CR-0447    ADDED SHOW-CODES OPTION TO LIST    *
000390*                            ACTIVIST CODES IN TEXT MODE.       *
000400*  09/09/03  MHK  CR-0558    REJECT CSV MODE COMBINED WITH      *
000410*                            SHOW-CODES BEFORE ANY OUTPUT IS    *
000420*                            WRITTEN - THE SPREADSHEET LOAD     *
000430*                            HAS NO COLUMN FOR CODES AND A      *
000440*                            PARTIAL CSV FILE CONFUSED THE      *
000450*                            MEMBERSHIP DESK'S LOADER.           *
000451*  02/11/13  GFR  CR-0674    REPLACED THE UPSI-0/UPSI-1 MODE    *
000452*                            SWITCHES WITH A PARM CARD READ BY  *
000453*                            050-VALIDATE-PARMS - THIS SHOP     *
000454*                            DOES NOT USE UPSI FOR JOB OPTIONS. *
000460*****************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT SHOW-REQUEST-FILE
000600            ASSIGN TO SHOWREQ
000610            ACCESS MODE IS SEQUENTIAL
000620            FILE STATUS IS WS-REQUEST-STATUS.
000630
000640     SELECT CONTACT-MASTER-FILE
000650            ASSIGN TO CNTCTMS
000660            ORGANIZATION IS INDEXED
000670            ACCESS MODE IS DYNAMIC
000680            RECORD KEY IS CM-EMAIL
000690            FILE STATUS IS WS-MASTER-STATUS.
000700
000710     SELECT SHOW-OUTPUT-FILE
000720            ASSIGN TO SHOWOUT
000730            ACCESS MODE IS SEQUENTIAL
000740            FILE STATUS IS WS-OUTPUT-STATUS.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SHOW-REQUEST-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 50 CHARACTERS
000820     DATA RECORD IS SHOW-REQ-RECORD.
000830 01  SHOW-REQ-RECORD.
000840     05  SHOW-REQ-EMAIL             PIC X(50).
000850
000860 FD  CONTACT-MASTER-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     DATA RECORD IS CM-MASTER-RECORD.
000900 COPY CNTCTMS.
000910
000920 FD  SHOW-OUTPUT-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD.
000950 01  SHOW-OUT-RECORD                PIC X(132).
000960 01  SHOW-OUT-HDR-LINE REDEFINES SHOW-OUT-RECORD.
000970     05  SHOW-OUT-HDR-TEXT          PIC X(60).
000980     05  FILLER                     PIC X(72).
000990
001000 WORKING-STORAGE SECTION.
001010
001020*****************************************************************
001030*    RUN DATE / TIME                                            *
001040*****************************************************************
001050 01  WS-RUN-DATE-TIME.
001060     05  WS-RUN-DATE.
001070         10  WS-RUN-YY              PIC 9(2).
001080         10  WS-RUN-MM              PIC 9(2).
001090         10  WS-RUN-DD              PIC 9(2).
001100     05  WS-RUN-TIME.
001110         10  WS-RUN-HH              PIC 9(2).
001120         10  WS-RUN-MIN             PIC 9(2).
001130         10  WS-RUN-SEC             PIC 9(2).
001140         10  WS-RUN-HSEC            PIC 9(2).
001150 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-TIME
001160                                    PIC 9(14).
001170
001180*****************************************************************
001190*    FILE STATUS CODES - 77-LEVEL PER SHOP CONVENTION.          *
001200*****************************************************************
001201 77  WS-REQUEST-STATUS              PIC X(02) VALUE SPACES.
001202     88  REQUEST-OK                 VALUE '00'.
001203     88  REQUEST-EOF                VALUE '10'.
001204 77  WS-MASTER-STATUS               PIC X(02) VALUE SPACES.
001205     88  MASTER-FOUND               VALUE '00'.
001206 77  WS-OUTPUT-STATUS               PIC X(02) VALUE SPACES.
001207     88  OUTPUT-OK                  VALUE '00'.
001290
001300 01  WS-SWITCHES.
001310     05  WS-REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
001320         88  REQUEST-EOF-REACHED    VALUE 'Y'.
001330     05  WS-JOB-ABEND-SW            PIC X(01) VALUE 'N'.
001340         88  JOB-MUST-ABEND         VALUE 'Y'.
001350
001360*****************************************************************
001370*    JOB PARAMETERS - WS-MODE-FLAGS IS SET BY 050-VALIDATE-PARMS *
001380*    FROM THE SYSIN PARM CARD BELOW.                             *
001390*****************************************************************
001391 01  WS-MODE-FLAGS.
001400     05  WS-OUTPUT-MODE             PIC X(01) VALUE 'T'.
001410         88  MODE-IS-CSV            VALUE 'C'.
001420         88  MODE-IS-TEXT           VALUE 'T'.
001430     05  WS-SHOW-CODES-SW           PIC X(01) VALUE 'N'.
001440         88  SHOW-CODES-ON          VALUE 'Y'.
001450 01  WS-MODE-FLAGS-ALT REDEFINES WS-MODE-FLAGS
001460                                    PIC X(02).
001461
001462*****************************************************************
001463*    SHOWPRSN-PARM-CARD - ONE SYSIN RECORD, READ BY              *
001464*    050-VALIDATE-PARMS.  COLUMN 1 IS 'C' FOR CSV OUTPUT, ANY    *
001465*    OTHER VALUE (INCLUDING BLANK) MEANS TEXT.  COLUMN 2 IS 'Y'  *
001466*    TO LIST ACTIVIST CODES IN TEXT MODE.                        *
001467*****************************************************************
001470 01  SHOWPRSN-PARM-CARD.
001471     05  PARM-MODE                  PIC X(01).
001472     05  PARM-SHOW-CODES            PIC X(01).
001473     05  FILLER                     PIC X(78).
001490
001500*****************************************************************
001510*    TRIM / CONCATENATION WORK AREA - SHARED BY EVERY PARAGRAPH  *
001520*    THAT TRIMS A MASTER FIELD.  NO INTRINSIC FUNCTIONS ARE      *
001530*    USED, SO TRAILING BLANKS ARE COUNTED OFF BY HAND.  THE      *
001535*    SCAN/BUILD POINTERS ARE 77-LEVEL PER SHOP CONVENTION.       *
001540*****************************************************************
001550 01  WS-TRIM-SOURCE                 PIC X(30).
001560 77  WS-TRIM-LEN                    PIC 9(2)  COMP VALUE 0.
001570 77  WS-BUILD-PTR                   PIC 9(3)  COMP VALUE 1.
001580
001590 01  WS-NAME-FIELDS.
001600     05  WS-FIRST-LEN               PIC 9(2)  COMP VALUE 0.
001610     05  WS-LAST-LEN                PIC 9(2)  COMP VALUE 0.
001620     05  WS-PERSON-NAME             PIC X(46) VALUE SPACES.
001630     05  WS-PERSON-NAME-LEN         PIC 9(2)  COMP VALUE 0.
001640     05  WS-PRONOUN-TEXT            PIC X(15) VALUE SPACES.
001650     05  WS-PRONOUN-LEN             PIC 9(2)  COMP VALUE 0.
001660
001670 01  WS-ADDRESS-FIELDS.
001680     05  WS-LINE1-LEN               PIC 9(2)  COMP VALUE 0.
001690     05  WS-LINE2-LEN               PIC 9(2)  COMP VALUE 0.
001700     05  WS-ADDRESS                 PIC X(62) VALUE SPACES.
001710     05  WS-ADDRESS-LEN             PIC 9(2)  COMP VALUE 0.
001720     05  WS-CITY-LEN                PIC 9(2)  COMP VALUE 0.
001730     05  WS-STATE-LEN               PIC 9(2)  COMP VALUE 0.
001740
001750 01  WS-OUTPUT-LINE                 PIC X(132) VALUE SPACES.
001760
001770 PROCEDURE DIVISION.
001780
001790 000-MAIN-RTN.
001800     PERFORM 700-OPEN-FILES    THRU 700-EXIT.
001810     PERFORM 050-VALIDATE-PARMS THRU 050-EXIT.
001820     IF JOB-MUST-ABEND
001830         PERFORM 790-CLOSE-FILES THRU 790-EXIT
001840         MOVE 16 TO RETURN-CODE
001850         GOBACK
001860     END-IF.
001870     IF MODE-IS-CSV
001880         PERFORM 020-WRITE-CSV-HEADER THRU 020-EXIT
001890     END-IF.
001900     PERFORM 710-READ-REQUEST  THRU 710-EXIT.
001910     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
001920         UNTIL REQUEST-EOF-REACHED.
001930     PERFORM 790-CLOSE-FILES   THRU 790-EXIT.
001940     GOBACK.
001950
001960*****************************************************************
001970*    050-VALIDATE-PARMS  -  CSV PLUS SHOW-CODES IS A PARAMETER   *
001980*    ERROR.  CHECKED BEFORE ANY OUTPUT LINE IS WRITTEN.          *
001990*****************************************************************
002000 050-VALIDATE-PARMS.
002001     ACCEPT SHOWPRSN-PARM-CARD.
002010     IF PARM-MODE = 'C'
002020         SET MODE-IS-CSV TO TRUE
002030     ELSE
002040         SET MODE-IS-TEXT TO TRUE
002050     END-IF.
002060     IF PARM-SHOW-CODES = 'Y'
002070         MOVE 'Y' TO WS-SHOW-CODES-SW
002080     END-IF.
002090     IF MODE-IS-CSV AND SHOW-CODES-ON
002100         DISPLAY 'SHOWPRSN - PARAMETER ERROR - CSV OUTPUT '
002110                 'MODE CANNOT BE COMBINED WITH SHOW-CODES.'
002120         MOVE 'Y' TO WS-JOB-ABEND-SW
002130     END-IF.
002140 050-EXIT.
002150     EXIT.
002160
002170 020-WRITE-CSV-HEADER.
002180     MOVE SPACES TO SHOW-OUT-RECORD.
002190     MOVE 'name, pronouns, email, phone, address, city, state'
002200         TO SHOW-OUT-HDR-TEXT.
002210     WRITE SHOW-OUT-RECORD FROM SHOW-OUT-HDR-LINE.
002220 020-EXIT.
002230     EXIT.
002240
002250 100-PROCESS-REQUEST.
002260     PERFORM 110-LOOKUP-PERSON THRU 110-EXIT.
002270     IF MODE-IS-CSV
002280         PERFORM 600-FORMAT-CSV-LINE THRU 600-EXIT
002290     ELSE
002300         PERFORM 500-FORMAT-TEXT-OUTPUT THRU 500-EXIT
002310     END-IF.
002320     PERFORM 710-READ-REQUEST THRU 710-EXIT.
002330 100-EXIT.
002340     EXIT.
002350
002360 110-LOOKUP-PERSON.
002370     MOVE SHOW-REQ-EMAIL TO CM-EMAIL.
002380     READ CONTACT-MASTER-FILE
002390         INVALID KEY
002400             CONTINUE
002410     END-READ.
002420 110-EXIT.
002430     EXIT.
002440
002450*****************************************************************
002460*    500-FORMAT-TEXT-OUTPUT                                      *
002470*****************************************************************
002480 500-FORMAT-TEXT-OUTPUT.
002490     IF MASTER-FOUND
002500         PERFORM 510-FORMAT-PERSON-NAME THRU 510-EXIT
002510         PERFORM 520-FORMAT-ADDRESS     THRU 520-EXIT
002520         PERFORM 530-WRITE-TEXT-LINES   THRU 530-EXIT
002530     ELSE
002540         MOVE SPACES TO WS-OUTPUT-LINE
002550         STRING 'Nothing found for ' DELIMITED BY SIZE
002560                SHOW-REQ-EMAIL       DELIMITED BY SPACE
002570                INTO WS-OUTPUT-LINE
002580         END-STRING
002590         WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE
002600     END-IF.
002610 500-EXIT.
002620     EXIT.
002630
002640*****************************************************************
002650*    510-FORMAT-PERSON-NAME  -  <FIRST> <LAST>, TRIMMED, SINGLE  *
002660*    SPACE BETWEEN.  PRONOUN DEFAULTS TO '??' WHEN BLANK.        *
002670*****************************************************************
002680 510-FORMAT-PERSON-NAME.
002690     MOVE CM-FIRST-NAME TO WS-TRIM-SOURCE.
002700     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
002710     MOVE WS-TRIM-LEN TO WS-FIRST-LEN.
002720     MOVE CM-LAST-NAME TO WS-TRIM-SOURCE.
002730     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
002740     MOVE WS-TRIM-LEN TO WS-LAST-LEN.
002750     MOVE SPACES TO WS-PERSON-NAME.
002760     MOVE 1 TO WS-BUILD-PTR.
002770     IF WS-FIRST-LEN > 0
002780         STRING CM-FIRST-NAME(1:WS-FIRST-LEN)
002790                DELIMITED BY SIZE
002800                INTO WS-PERSON-NAME
002810                WITH POINTER WS-BUILD-PTR
002820         END-STRING
002830         IF WS-LAST-LEN > 0
002840             STRING ' ' DELIMITED BY SIZE
002850                    INTO WS-PERSON-NAME
002860                    WITH POINTER WS-BUILD-PTR
002870             END-STRING
002880         END-IF
002890     END-IF.
002900     IF WS-LAST-LEN > 0
002910         STRING CM-LAST-NAME(1:WS-LAST-LEN)
002920                DELIMITED BY SIZE
002930                INTO WS-PERSON-NAME
002940                WITH POINTER WS-BUILD-PTR
002950         END-STRING
002960     END-IF.
002970     COMPUTE WS-PERSON-NAME-LEN = WS-BUILD-PTR - 1.
002980     IF WS-PERSON-NAME-LEN = 0
002990         MOVE 1 TO WS-PERSON-NAME-LEN
003000     END-IF.
003010     MOVE CM-PRONOUNS TO WS-TRIM-SOURCE.
003020     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
003030     IF WS-TRIM-LEN = 0
003040         MOVE '??' TO WS-PRONOUN-TEXT
003050         MOVE 2 TO WS-PRONOUN-LEN
003060     ELSE
003070         MOVE CM-PRONOUNS TO WS-PRONOUN-TEXT
003080         MOVE WS-TRIM-LEN TO WS-PRONOUN-LEN
003090     END-IF.
003100 510-EXIT.
003110     EXIT.
003120
003130*****************************************************************
003140*    520-FORMAT-ADDRESS  -  LINE1/LINE2 JOINED BY A SINGLE       *
003150*    SPACE - A BLANK LINE2 CONTRIBUTES NOTHING.                  *
003160*****************************************************************
003170 520-FORMAT-ADDRESS.
003180     MOVE CM-ADDR-LINE1 TO WS-TRIM-SOURCE.
003190     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
003200     MOVE WS-TRIM-LEN TO WS-LINE1-LEN.
003210     MOVE CM-ADDR-LINE2 TO WS-TRIM-SOURCE.
003220     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
003230     MOVE WS-TRIM-LEN TO WS-LINE2-LEN.
003240     MOVE SPACES TO WS-ADDRESS.
003250     MOVE 1 TO WS-BUILD-PTR.
003260     IF WS-LINE1-LEN > 0
003270         STRING CM-ADDR-LINE1(1:WS-LINE1-LEN)
003280                DELIMITED BY SIZE
003290                INTO WS-ADDRESS
003300                WITH POINTER WS-BUILD-PTR
003310         END-STRING
003320         IF WS-LINE2-LEN > 0
003330             STRING ' ' DELIMITED BY SIZE
003340                    INTO WS-ADDRESS
003350                    WITH POINTER WS-BUILD-PTR
003360             END-STRING
003370         END-IF
003380     END-IF.
003390     IF WS-LINE2-LEN > 0
003400         STRING CM-ADDR-LINE2(1:WS-LINE2-LEN)
003410                DELIMITED BY SIZE
003420                INTO WS-ADDRESS
003430                WITH POINTER WS-BUILD-PTR
003440         END-STRING
003450     END-IF.
003460     COMPUTE WS-ADDRESS-LEN = WS-BUILD-PTR - 1.
003470     MOVE CM-CITY TO WS-TRIM-SOURCE.
003480     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
003490     MOVE WS-TRIM-LEN TO WS-CITY-LEN.
003500     MOVE CM-STATE TO WS-TRIM-SOURCE.
003510     PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT.
003520     MOVE WS-TRIM-LEN TO WS-STATE-LEN.
003530 520-EXIT.
003540     EXIT.
003550
003560*****************************************************************
003570*    530-WRITE-TEXT-LINES  -  NAME LINE ALWAYS WRITTEN; EMAIL,   *
003580*    ADDRESS AND PHONE ONLY WHEN THE MASTER CARRIES THEM.        *
003590*****************************************************************
003600 530-WRITE-TEXT-LINES.
003610     MOVE SPACES TO WS-OUTPUT-LINE.
003620     STRING WS-PERSON-NAME(1:WS-PERSON-NAME-LEN)
003630                                          DELIMITED BY SIZE
003640            ' ('                         DELIMITED BY SIZE
003650            WS-PRONOUN-TEXT(1:WS-PRONOUN-LEN)
003660                                          DELIMITED BY SIZE
003670            ')'                          DELIMITED BY SIZE
003680            INTO WS-OUTPUT-LINE
003690     END-STRING.
003700     WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE.
003710     IF CM-EMAIL NOT = SPACES
003720         MOVE SPACES TO WS-OUTPUT-LINE
003730         STRING 'Email: ' DELIMITED BY SIZE
003740                CM-EMAIL  DELIMITED BY SPACE
003750                INTO WS-OUTPUT-LINE
003760         END-STRING
003770         WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE
003780     END-IF.
003790     IF CM-ADDR-LINE1 NOT = SPACES OR CM-ADDR-LINE2 NOT = SPACES
003800        OR CM-CITY NOT = SPACES OR CM-STATE NOT = SPACES
003810         PERFORM 540-WRITE-ADDRESS-LINE THRU 540-EXIT
003820     END-IF.
003830     IF CM-PHONE NOT = SPACES
003840         MOVE SPACES TO WS-OUTPUT-LINE
003850         STRING 'Phone: ' DELIMITED BY SIZE
003860                CM-PHONE  DELIMITED BY SPACE
003870                INTO WS-OUTPUT-LINE
003880         END-STRING
003890         WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE
003900     END-IF.
003910     IF SHOW-CODES-ON
003920         PERFORM 550-WRITE-ACTIVIST-CODES THRU 550-EXIT
003930     END-IF.
003940 530-EXIT.
003950     EXIT.
003960
003970 540-WRITE-ADDRESS-LINE.
003980     MOVE SPACES TO WS-OUTPUT-LINE.
003990     MOVE 1 TO WS-BUILD-PTR.
004000     STRING 'Address: ' DELIMITED BY SIZE
004010            INTO WS-OUTPUT-LINE
004020            WITH POINTER WS-BUILD-PTR
004030     END-STRING.
004040     IF WS-ADDRESS-LEN > 0
004050         STRING WS-ADDRESS(1:WS-ADDRESS-LEN) DELIMITED BY SIZE
004060                INTO WS-OUTPUT-LINE
004070                WITH POINTER WS-BUILD-PTR
004080         END-STRING
004090     END-IF.
004100     STRING ', ' DELIMITED BY SIZE
004110            INTO WS-OUTPUT-LINE
004120            WITH POINTER WS-BUILD-PTR
004130     END-STRING.
004140     IF WS-CITY-LEN > 0
004150         STRING CM-CITY(1:WS-CITY-LEN) DELIMITED BY SIZE
004160                INTO WS-OUTPUT-LINE
004170                WITH POINTER WS-BUILD-PTR
004180         END-STRING
004190     END-IF.
004200     STRING ' ' DELIMITED BY SIZE
004210            INTO WS-OUTPUT-LINE
004220            WITH POINTER WS-BUILD-PTR
004230     END-STRING.
004240     IF WS-STATE-LEN > 0
004250         STRING CM-STATE(1:WS-STATE-LEN) DELIMITED BY SIZE
004260                INTO WS-OUTPUT-LINE
004270                WITH POINTER WS-BUILD-PTR
004280         END-STRING
004290     END-IF.
004300     WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE.
004310 540-EXIT.
004320     EXIT.
004330
004340*****************************************************************
004350*    550-WRITE-ACTIVIST-CODES  -  ONE LINE PER NON-BLANK CODE,   *
004360*    INDENTED TWO SPACES, PRECEDED BY THE 'ACTIVIST CODES'       *
004370*    CAPTION.                                                    *
004380*****************************************************************
004390 550-WRITE-ACTIVIST-CODES.
004400     MOVE SPACES TO WS-OUTPUT-LINE.
004410     MOVE 'Activist Codes' TO WS-OUTPUT-LINE.
004420     WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE.
004430     PERFORM 555-WRITE-CODE-LINE THRU 555-EXIT
004440         VARYING CM-CODE-IDX FROM 1 BY 1
004450         UNTIL CM-CODE-IDX > 4.
004460 550-EXIT.
004470     EXIT.
004480
004490 555-WRITE-CODE-LINE.
004500     IF CM-ACTIVIST-CODE(CM-CODE-IDX) NOT = SPACES
004510         MOVE CM-ACTIVIST-CODE(CM-CODE-IDX) TO WS-TRIM-SOURCE
004520         PERFORM 900-COMPUTE-TRIM-LEN THRU 900-EXIT
004530         MOVE SPACES TO WS-OUTPUT-LINE
004540         STRING '  ' DELIMITED BY SIZE
004550                CM-ACTIVIST-CODE(CM-CODE-IDX)(1:WS-TRIM-LEN)
004560                                    DELIMITED BY SIZE
004570                INTO WS-OUTPUT-LINE
004580         END-STRING
004590         WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE
004600     END-IF.
004610 555-EXIT.
004620     EXIT.
004630
004640*****************************************************************
004650*    600-FORMAT-CSV-LINE                                         *
004660*****************************************************************
004670 600-FORMAT-CSV-LINE.
004680     IF MASTER-FOUND
004690         PERFORM 610-FORMAT-CSV-FOUND THRU 610-EXIT
004700     ELSE
004710         PERFORM 620-FORMAT-CSV-NOT-FOUND THRU 620-EXIT
004720     END-IF.
004730 600-EXIT.
004740     EXIT.
004750
004760 610-FORMAT-CSV-FOUND.
004770     PERFORM 510-FORMAT-PERSON-NAME THRU 510-EXIT.
004780     PERFORM 520-FORMAT-ADDRESS     THRU 520-EXIT.
004790     MOVE SPACES TO WS-OUTPUT-LINE.
004800     MOVE 1 TO WS-BUILD-PTR.
004810     STRING WS-PERSON-NAME(1:WS-PERSON-NAME-LEN)
004820                                          DELIMITED BY SIZE
004830            INTO WS-OUTPUT-LINE
004840            WITH POINTER WS-BUILD-PTR
004850     END-STRING.
004860     STRING ',' DELIMITED BY SIZE
004870            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
004880     END-STRING.
004890     IF CM-PRONOUNS NOT = SPACES
004900         STRING CM-PRONOUNS DELIMITED BY SPACE
004910                INTO WS-OUTPUT-LINE
004920                WITH POINTER WS-BUILD-PTR
004930         END-STRING
004940     END-IF.
004950     STRING ',' DELIMITED BY SIZE
004960            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
004970     END-STRING.
004980     STRING CM-EMAIL DELIMITED BY SPACE
004990            INTO WS-OUTPUT-LINE
005000            WITH POINTER WS-BUILD-PTR
005010     END-STRING.
005020     STRING ',' DELIMITED BY SIZE
005030            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
005040     END-STRING.
005050     IF CM-PHONE NOT = SPACES
005060         STRING CM-PHONE DELIMITED BY SPACE
005070                INTO WS-OUTPUT-LINE
005080                WITH POINTER WS-BUILD-PTR
005090         END-STRING
005100     END-IF.
005110     STRING ',' DELIMITED BY SIZE
005120            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
005130     END-STRING.
005140     IF WS-ADDRESS-LEN > 0
005150         STRING WS-ADDRESS(1:WS-ADDRESS-LEN) DELIMITED BY SIZE
005160                INTO WS-OUTPUT-LINE
005170                WITH POINTER WS-BUILD-PTR
005180         END-STRING
005190     END-IF.
005200     STRING ',' DELIMITED BY SIZE
005210            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
005220     END-STRING.
005230     IF WS-CITY-LEN > 0
005240         STRING CM-CITY(1:WS-CITY-LEN) DELIMITED BY SIZE
005250                INTO WS-OUTPUT-LINE
005260                WITH POINTER WS-BUILD-PTR
005270         END-STRING
005280     END-IF.
005290     STRING ',' DELIMITED BY SIZE
005300            INTO WS-OUTPUT-LINE WITH POINTER WS-BUILD-PTR
005310     END-STRING.
005320     IF WS-STATE-LEN > 0
005330         STRING CM-STATE(1:WS-STATE-LEN) DELIMITED BY SIZE
005340                INTO WS-OUTPUT-LINE
005350                WITH POINTER WS-BUILD-PTR
005360         END-STRING
005370     END-IF.
005380     WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE.
005390 610-EXIT.
005400     EXIT.
005410
005420 620-FORMAT-CSV-NOT-FOUND.
005430     MOVE SPACES TO WS-OUTPUT-LINE.
005440     STRING ',,'              DELIMITED BY SIZE
005450            SHOW-REQ-EMAIL    DELIMITED BY SPACE
005460            ',,,,'            DELIMITED BY SIZE
005470            INTO WS-OUTPUT-LINE
005480     END-STRING.
005490     WRITE SHOW-OUT-RECORD FROM WS-OUTPUT-LINE.
005500 620-EXIT.
005510     EXIT.
005520
005530 700-OPEN-FILES.
005540     OPEN INPUT  SHOW-REQUEST-FILE
005550                 CONTACT-MASTER-FILE
005560          OUTPUT SHOW-OUTPUT-FILE.
005570     IF NOT REQUEST-OK
005580         DISPLAY 'SHOWPRSN - ERROR OPENING SHOW REQUEST. '
005590                 'RC: ' WS-REQUEST-STATUS
005600         MOVE 'Y' TO WS-JOB-ABEND-SW
005610     END-IF.
005620     IF WS-MASTER-STATUS NOT = '00'
005630         DISPLAY 'SHOWPRSN - ERROR OPENING CONTACT MASTER. '
005640                 'RC: ' WS-MASTER-STATUS
005650         MOVE 'Y' TO WS-JOB-ABEND-SW
005660     END-IF.
005670     IF NOT OUTPUT-OK
005680         DISPLAY 'SHOWPRSN - ERROR OPENING SHOW OUTPUT. '
005690                 'RC: ' WS-OUTPUT-STATUS
005700         MOVE 'Y' TO WS-JOB-ABEND-SW
005710     END-IF.
005720 700-EXIT.
005730     EXIT.
005740
005750 710-READ-REQUEST.
005760     READ SHOW-REQUEST-FILE
005770         AT END
005780             MOVE 'Y' TO WS-REQUEST-EOF-SW
005790     END-READ.
005800     EVALUATE WS-REQUEST-STATUS
005810         WHEN '00'
005820             CONTINUE
005830         WHEN '10'
005840             MOVE 'Y' TO WS-REQUEST-EOF-SW
005850         WHEN OTHER
005860             DISPLAY 'SHOWPRSN - I/O ERROR ON REQUEST READ. '
005870                     'RC: ' WS-REQUEST-STATUS
005880             MOVE 'Y' TO WS-REQUEST-EOF-SW
005890     END-EVALUATE.
005900 710-EXIT.
005910     EXIT.
005920
005930 790-CLOSE-FILES.
005940     CLOSE SHOW-REQUEST-FILE
005950           CONTACT-MASTER-FILE
005960           SHOW-OUTPUT-FILE.
005970 790-EXIT.
005980     EXIT.
005990
006000*****************************************************************
006010*    900-COMPUTE-TRIM-LEN  -  REVERSE SCAN FOR THE LAST NON-     *
006020*    BLANK BYTE OF WS-TRIM-SOURCE.  RETURNS 0 WHEN ALL SPACES.   *
006030*****************************************************************
006040 900-COMPUTE-TRIM-LEN.
006050     PERFORM 905-TRIM-SCAN-STEP THRU 905-EXIT
006060         VARYING WS-TRIM-LEN FROM 30 BY -1
006070         UNTIL WS-TRIM-LEN = 0
006080            OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.
006090 900-EXIT.
006100     EXIT.
006110
006120 905-TRIM-SCAN-STEP.
006130     CONTINUE.
006140 905-EXIT.
006150     EXIT.
